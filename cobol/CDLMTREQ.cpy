000100*================================================================*
000200*    CDLMTREQ  --  SOLICITUD DE APERTURA O TRANSFERENCIA         *
000300*    UNA LINEA POR SOLICITUD EN EL ARCHIVO DE ENTRADA DEL        *
000400*    PROCESO BATCH (TR-REQUEST-TYPE = 'O' APERTURA, 'T'          *
000500*    TRANSFERENCIA).  LONGITUD FIJA 75 POSICIONES.               *
000600*----------------------------------------------------------------
000700*    MANTENIMIENTO
000800*    1989-11-30  OLSSA  VERSION ORIGINAL DEL COPY
000900*================================================================*
001000     02  TR-REQUEST-TYPE          PIC X(01).
001100     02  TR-TRANSFER-ID           PIC X(36).
001200     02  TR-FROM-ACCT-ID          PIC 9(09).
001300     02  TR-TO-ACCT-ID            PIC 9(09).
001400     02  TR-AMOUNT                PIC S9(17)V99.
001500     02  FILLER                   PIC X(01).
