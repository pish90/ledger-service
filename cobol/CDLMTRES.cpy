000100*================================================================*
000200*    CDLMTRES  --  RESULTADO DE UNA SOLICITUD DE TRANSFERENCIA   *
000300*    TRES SALIDAS POSIBLES Y MUTUAMENTE EXCLUYENTES: EXITOSA,    *
000400*    YA PROCESADA (REPETICION IDEMPOTENTE) O FALLIDA.  LAS DOS   *
000500*    PRIMERAS DEVUELVEN LOS SALDOS VIGENTES CON FLAG 'Y'; SOLO   *
000600*    LA FALLIDA VIENE CON FLAG 'N' Y SALDOS EN CERO.             *
000700*----------------------------------------------------------------
000800*    MANTENIMIENTO
000900*    1989-11-30  OLSSA  VERSION ORIGINAL DEL COPY
001000*================================================================*
001100     02  RES-TRANSFER-ID          PIC X(36).
001200     02  RES-SUCCESS-FLAG         PIC X(01).
001300     02  RES-MESSAGE              PIC X(60).
001400     02  RES-FROM-BALANCE         PIC S9(17)V99 COMP-3.
001500     02  RES-TO-BALANCE           PIC S9(17)V99 COMP-3.
001600     02  RES-DATE                 PIC 9(08).
001700     02  RES-TIME                 PIC 9(06).
001800     02  FILLER                   PIC X(04).
