000100************************************************************************
000200******* TK-000512 19990819 RSA AJUSTE Y2K - FECHA SISTEMA CCYYMMDD   *
000300******* TK-000488 19960214 JVE LE-AMOUNT PASA A GUARDARSE CON SIGNO  *
000400*OBJET******************************************************************
000500*OBJET*** CONTABILIZACION BATCH DE MOVIMIENTOS DE LIBRO MAYOR (CDLM)    *
000600*OBJET*** APERTURA DE CUENTAS Y TRANSFERENCIAS ENTRE CUENTAS            *
000700*OBJET******************************************************************
000800
000900 IDENTIFICATION DIVISION.
001000*========================*
001100 PROGRAM-ID.    CDLM20Q.
001200 AUTHOR.        OLSSA.
001300 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
001400 DATE-WRITTEN.  30/11/1989.
001500 DATE-COMPILED.
001600 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
001700                 SISTEMAS.
001800*----------------------------------------------------------------*
001900*    M A N T E N I M I E N T O                                   *
002000*----------------------------------------------------------------*
002100*    1989-11-30  OLSSA  VERSION ORIGINAL.  PROCESO BATCH UNICO    *
002200*                       DE APERTURA DE CUENTAS Y CONTABILIZACION *
002300*                       DE TRANSFERENCIAS PARA EL LIBRO MAYOR.   *
002400*    1991-07-08  OLSSA  SE AGREGA EL REGISTRO DE CONTROL DE      *TK-00037
002500*                       TRANSFERENCIAS YA PROCESADAS (LEDG-REG)  *
002600*                       PARA EVITAR DOBLE CONTABILIZACION AL     *
002700*                       REPROCESAR UN LOTE (TK-000037).          *
002800*    1994-04-06  MTORR  SE AGREGA ACCT-VERSION AL MAESTRO DE     *TK-00151
002900*                       CUENTAS (CONTROL DE CONCURRENCIA EN      *
003000*                       LINEA).  ESTE PROGRAMA SOLO LO INCREMENTA*
003100*                       AL ACTUALIZAR SALDO (TK-000151).         *
003200*    1996-02-14  JVEGA  LE-AMOUNT PASA A GUARDARSE CON SIGNO EN   TK-00488
003300*                       EL MAYOR; SE SIMPLIFICA EL CUADRE FINAL  *
003400*                       (TK-000488).                             *
003500*    1998-11-03  PQUIN  REVISION DE TODOS LOS CAMPOS DE FECHA    *TK-00501
003600*                       DEL SISTEMA PARA PROYECTO AÑO 2000       *
003700*                       (TK-000501).                             *
003800*    1999-08-19  RSALZ  Y2K: LA FECHA DEL SISTEMA SE TOMA YA EN  *TK-00512
003900*                       FORMATO CCYYMMDD (TK-000512).            *
004000*    2003-02-27  JVEGA  SE AMPLIA TABLA CDLM-ACCT-TABLE DE 800 A  TK-00604
004100*                       2000 CUENTAS POR CRECIMIENTO DE CARTERA  *
004200*                       (TK-000604).                             *
004300*    2006-06-12  MTORR  SE AGREGAN VISTAS REDEFINIDAS DE FECHA   *TK-00689
004400*                       EN LOS COPY DE MAESTRO Y MAYOR PARA EL   *
004500*                       REPORTE DE CONTROL (TK-000689).          *
004600*    2009-09-30  OLSSA  SE AGREGA VALIDACION DE MONTO NEGATIVO   *TK-00733
004700*                       EN SOLICITUDES DE TRANSFERENCIA          *
004800*                       (TK-000733).                             *
004900*----------------------------------------------------------------*
005000
005100 ENVIRONMENT DIVISION.
005200*======================*
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT  TRANS-REQ-IN  ASSIGN TO TRANSREQ
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS FS-TRANS-REQ-IN.
006200
006300*    LOS CAMPOS EMPACADOS (COMP-3) DEL MAESTRO Y DEL MAYOR NO
006400*    VIAJAN BIEN POR UN ARCHIVO DE LINEA; SE DEJAN COMO
006500*    SECUENCIAL BINARIO NORMAL (TK-000751)
006600     SELECT  ACCT-MAST-IN  ASSIGN TO ACCTMOLD
006700*       ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS FS-ACCT-MAST-IN.
006900
007000     SELECT  ACCT-MAST-OUT ASSIGN TO ACCTMNEW
007100*       ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS FS-ACCT-MAST-OUT.
007300
007400     SELECT  LEDG-REG-IN   ASSIGN TO LEDGROLD
007500*       ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS FS-LEDG-REG-IN.
007700
007800     SELECT  LEDG-REG-OUT  ASSIGN TO LEDGRNEW
007900*       ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS FS-LEDG-REG-OUT.
008100
008200     SELECT  XFER-RESULT-OUT ASSIGN TO XFERRES
008300*       ORGANIZATION IS LINE SEQUENTIAL
008400             FILE STATUS IS FS-XFER-RESULT-OUT.
008500
008600     SELECT  CTL-RPT-OUT   ASSIGN TO CDLMRPT
008700             FILE STATUS IS FS-CTL-RPT-OUT.
008800
008900 DATA DIVISION.
009000*=============*
009100 FILE SECTION.
009200*=============*
009300*    SOLICITUDES DE APERTURA/TRANSFERENCIA (ENTRADA DEL LOTE)
009400 FD  TRANS-REQ-IN
009500     LABEL RECORD IS OMITTED.
009600 01  REG-TRANS-REQ-IN.
009700     COPY CDLMTREQ.
009800
009900*    MAESTRO DE CUENTAS - VERSION ANTERIOR AL PROCESO
010000 FD  ACCT-MAST-IN
010100     LABEL RECORD IS OMITTED.
010200 01  REG-ACCT-MAST-IN.
010300     COPY CDLMACCT.
010400
010500*    MAESTRO DE CUENTAS - VERSION RESULTANTE DEL PROCESO
010600 FD  ACCT-MAST-OUT
010700     LABEL RECORD IS OMITTED.
010800 01  REG-ACCT-MAST-OUT.
010900     COPY CDLMACCT REPLACING LEADING ==ACCT-== BY ==ACTO-==.
011000
011100*    MAYOR DE MOVIMIENTOS - ARRASTRE DE LOTES ANTERIORES
011200 FD  LEDG-REG-IN
011300     LABEL RECORD IS OMITTED.
011400 01  REG-LEDG-REG-IN.
011500     COPY CDLMLEDG.
011600
011700*    MAYOR DE MOVIMIENTOS - ARRASTRE MAS LOS DEL LOTE ACTUAL
011800 FD  LEDG-REG-OUT
011900     LABEL RECORD IS OMITTED.
012000 01  REG-LEDG-REG-OUT.
012100     COPY CDLMLEDG REPLACING LEADING ==LE-== BY ==LS-==.
012200
012300*    RESULTADO DE CADA SOLICITUD DE TRANSFERENCIA PROCESADA
012400 FD  XFER-RESULT-OUT
012500     LABEL RECORD IS OMITTED.
012600 01  REG-XFER-RESULT-OUT.
012700     COPY CDLMTRES.
012800
012900*    REPORTE DE CONTROL DEL PROCESO (IMPRESORA DEL CENTRO DE
013000*    COMPUTO, FORMULARIO CONTINUO ESTANDAR)
013100 FD  CTL-RPT-OUT
013200     LABEL RECORD IS OMITTED.
013300 01  CTL-RPT-LINE.
013400     02  CR-LABEL                 PIC X(30).
013500     02  CR-VALUE                 PIC X(17).
013600     02  FILLER                   PIC X(33).
013700
013800 WORKING-STORAGE SECTION.
013900*=======================*
014000 01  WSF-STATUS.
014100     05  FS-TRANS-REQ-IN          PIC X(02)  VALUE '00'.
014200     05  FS-ACCT-MAST-IN          PIC X(02)  VALUE '00'.
014300     05  FS-ACCT-MAST-OUT         PIC X(02)  VALUE '00'.
014400     05  FS-LEDG-REG-IN           PIC X(02)  VALUE '00'.
014500     05  FS-LEDG-REG-OUT          PIC X(02)  VALUE '00'.
014600     05  FS-XFER-RESULT-OUT       PIC X(02)  VALUE '00'.
014700     05  FS-CTL-RPT-OUT           PIC X(02)  VALUE '00'.
014800     05  FILLER                   PIC X(02).
014900
015000 01  WSV-VARIABLES.
015100     05  WSV-RUTINA               PIC X(20)  VALUE SPACES.
015200     05  WSV-ACCION               PIC X(20)  VALUE SPACES.
015300     05  WSV-FSTATUS              PIC X(02)  VALUE SPACES.
015400     05  FILLER                   PIC X(02).
015500
015600 01  WSC-CONSTANTES.
015700     05  WSC-00                   PIC 9(02)  VALUE 00.
015800     05  WSC-16                   PIC 9(02)  VALUE 16.
015900     05  FILLER                   PIC X(02).
016000
016100 01  WSS-SWITCH.
016200     05  WS-FIN-TRANS-REQ         PIC 9(01)  VALUE 0.
016300         88  FIN-TRANS-REQ-OK                VALUE 1.
016400     05  WS-FIN-LEDG-REG-IN       PIC 9(01)  VALUE 0.
016500         88  FIN-LEDG-REG-IN-OK               VALUE 1.
016600     05  WS-CUADRE-OK             PIC 9(01)  VALUE 0.
016700         88  CUADRE-ESTA-OK                   VALUE 1.
016800     05  FILLER                   PIC X(01).
016900
017000 01  WS-RESULT-CODE               PIC 9(02)  VALUE 00.
017100     88  RC-SUCCESS                          VALUE 00.
017200     88  RC-ALREADY-PROCESSED                VALUE 01.
017300     88  RC-INSUFFICIENT-FUNDS               VALUE 02.
017400     88  RC-VALIDATION-FAILED                VALUE 03.
017500
017600 01  WSA-CONTADORES                 COMP.
017700     05  WS-CONT-CTAS-LEIDAS      PIC 9(07)  VALUE 0.
017800     05  WS-CONT-CTAS-GRABADAS    PIC 9(07)  VALUE 0.
017900     05  WS-CONT-LEDG-ARRASTRE    PIC 9(07)  VALUE 0.
018000     05  WS-CONT-SOLIC-LEIDAS     PIC 9(07)  VALUE 0.
018100     05  WS-CONT-APERTURAS-OK     PIC 9(07)  VALUE 0.
018200     05  WS-CONT-APERTURAS-RECH   PIC 9(07)  VALUE 0.
018300     05  WS-CONT-XFER-OK          PIC 9(07)  VALUE 0.
018400     05  WS-CONT-XFER-DUPLIC      PIC 9(07)  VALUE 0.
018500     05  WS-CONT-XFER-SIN-FONDOS  PIC 9(07)  VALUE 0.
018600     05  WS-CONT-XFER-RECHAZADAS  PIC 9(07)  VALUE 0.
018700     05  FILLER                   PIC X(02) DISPLAY.
018800
018900 01  WSA-TOTALES.
019000     05  WS-TOTAL-DEBITOS         PIC S9(17)V99 COMP-3 VALUE 0.
019100     05  WS-TOTAL-CREDITOS        PIC S9(17)V99 COMP-3 VALUE 0.
019200     05  WS-TOTAL-SALDOS-MAESTRO  PIC S9(17)V99 COMP-3 VALUE 0.
019300     05  FILLER                   PIC X(02) DISPLAY.
019400
019500 01  WS-SUBINDICES                COMP.
019600     05  WS-IX-ACCT               PIC 9(04)  VALUE 0.
019700     05  WS-IX-BUSQ               PIC 9(04)  VALUE 0.
019800     05  WS-IX-TRX                PIC 9(04)  VALUE 0.
019900     05  WS-IX-ORDEN-I            PIC 9(04)  VALUE 0.
020000     05  WS-IX-ORDEN-J            PIC 9(04)  VALUE 0.
020100     05  WS-IX-LIMITE             PIC 9(04)  VALUE 0.
020200     05  FILLER                   PIC X(02) DISPLAY.
020300
020400 01  WS-BUSQUEDA.
020500     05  WS-POS-CTA-FROM          PIC 9(04)  COMP VALUE 0.
020600     05  WS-POS-CTA-TO            PIC 9(04)  COMP VALUE 0.
020700     05  WS-POS-CTA-APERTURA      PIC 9(04)  COMP VALUE 0.
020800     05  WS-CTA-ENCONTRADA        PIC 9(01)      VALUE 0.
020900         88  CTA-FUE-ENCONTRADA               VALUE 1.
021000     05  WS-TRX-DUPLICADA         PIC 9(01)      VALUE 0.
021100         88  TRX-ES-DUPLICADA                  VALUE 1.
021200     05  FILLER                   PIC X(02).
021300
021400*    AREA DE TRABAJO PARA LA SOLICITUD DEL LOTE EN PROCESO
021500 01  WS-SOLICITUD.
021600     COPY CDLMTREQ REPLACING LEADING ==TR-== BY ==WS-SOL-==.
021700
021800*    TABLA EN MEMORIA DEL MAESTRO DE CUENTAS (CARGADA AL INICIO
021900*    Y REESCRITA, EN ORDEN ASCENDENTE, AL CIERRE DEL PROCESO)
022000 01  CDLM-ACCT-TABLE.
022100     05  CDLM-ACCT-ENTRY  OCCURS 2000 TIMES.
022200         COPY CDLMACCT REPLACING LEADING ==ACCT-== BY ==TBA-==.
022300
022400*    AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS DURANTE EL
022500*    ORDENAMIENTO DEL MAESTRO (VER PARRAFO 3110)
022600 01  WS-TEMP-ENTRY.
022700     COPY CDLMACCT REPLACING LEADING ==ACCT-== BY ==TMP-==.
022800
022900*    TABLA EN MEMORIA DE TRANSFERENCIAS YA CONTABILIZADAS EN
023000*    LOTES ANTERIORES (CONTROL DE IDEMPOTENCIA - TK-000037)
023100 01  CDLM-TRX-TABLE.
023200     05  CDLM-TRX-ENTRY   OCCURS 4000 TIMES.
023300         10  TBT-TRANSFER-ID      PIC X(36).
023400     10  FILLER                   PIC X(04).
023500
023600     COPY CDLMTIME.
023700
023800 01  WS-EDIT-AREA.
023900     05  WS-EDIT-MONEY            PIC Z,ZZZ,ZZZ,ZZ9.99-.
024000     05  WS-EDIT-MONEY-R REDEFINES WS-EDIT-MONEY.
024100         10  FILLER               PIC X(14).
024200         10  WS-EDIT-SIGNO        PIC X(01).
024300     05  WS-EDIT-COUNT            PIC ZZZ,ZZ9.
024400     05  FILLER                   PIC X(02).
024500
024600 PROCEDURE DIVISION.
024700*===================*
024800     PERFORM 1000-INICIO-PROGRAMA
024900     PERFORM 2000-PROCESO-PROGRAMA
025000     PERFORM 3000-FIN-PROGRAMA.
025100
025200*==================*
025300 1000-INICIO-PROGRAMA.
025400*==================*
025500     PERFORM 1010-OPEN-FILES
025600     PERFORM 1020-CARGAR-MAESTRO-CUENTAS
025700     PERFORM 1030-CARGAR-MAYOR-ARRASTRE
025800     COPY CDLMGETD.
025900*----------------------------------------------------------------*
026000 1010-OPEN-FILES.
026100*----------------------------------------------------------------*
026200     OPEN INPUT  TRANS-REQ-IN
026300                 ACCT-MAST-IN
026400                 LEDG-REG-IN
026500     OPEN OUTPUT ACCT-MAST-OUT
026600                 LEDG-REG-OUT
026700                 XFER-RESULT-OUT
026800                 CTL-RPT-OUT
026900
027000     IF (FS-TRANS-REQ-IN     NOT = '00') OR
027100        (FS-ACCT-MAST-IN     NOT = '00') OR
027200        (FS-LEDG-REG-IN      NOT = '00') OR
027300        (FS-ACCT-MAST-OUT    NOT = '00') OR
027400        (FS-LEDG-REG-OUT     NOT = '00') OR
027500        (FS-XFER-RESULT-OUT  NOT = '00') OR
027600        (FS-CTL-RPT-OUT      NOT = '00')
027700        MOVE '1010-OPEN-FILES    ' TO WSV-RUTINA
027800        MOVE 'OPEN DE ARCHIVOS    ' TO WSV-ACCION
027900        MOVE FS-ACCT-MAST-IN TO WSV-FSTATUS
028000        PERFORM 9000-ERROR-PGM
028100     END-IF.
028200*----------------------------------------------------------------*
028300 1020-CARGAR-MAESTRO-CUENTAS.
028400*----------------------------------------------------------------*
028500     MOVE 0 TO WS-IX-ACCT
028600     PERFORM 1021-LEER-ACCT-MAST-IN.
028700*----------------------------------------------------------------*
028800 1021-LEER-ACCT-MAST-IN.
028900*----------------------------------------------------------------*
029000     READ ACCT-MAST-IN
029100         AT END
029200             CONTINUE
029300         NOT AT END
029400             ADD 1 TO WS-CONT-CTAS-LEIDAS
029500             ADD 1 TO WS-IX-ACCT
029600             MOVE ACCT-ID           TO TBA-ID(WS-IX-ACCT)
029700             MOVE ACCT-BALANCE      TO TBA-BALANCE(WS-IX-ACCT)
029800             MOVE ACCT-VERSION      TO TBA-VERSION(WS-IX-ACCT)
029900             MOVE ACCT-CREATED-DATE TO TBA-CREATED-DATE(WS-IX-ACCT)
030000             MOVE ACCT-CREATED-TIME TO TBA-CREATED-TIME(WS-IX-ACCT)
030100             MOVE ACCT-UPDATED-DATE TO TBA-UPDATED-DATE(WS-IX-ACCT)
030200             MOVE ACCT-UPDATED-TIME TO TBA-UPDATED-TIME(WS-IX-ACCT)
030300             PERFORM 1021-LEER-ACCT-MAST-IN
030400     END-READ
030500
030600     IF FS-ACCT-MAST-IN NOT = '00' AND FS-ACCT-MAST-IN NOT = '10'
030700        MOVE '1021-LEER-ACCT-MAST-IN' TO WSV-RUTINA
030800        MOVE 'READ ACCT-MAST-IN     ' TO WSV-ACCION
030900        MOVE FS-ACCT-MAST-IN TO WSV-FSTATUS
031000        PERFORM 9000-ERROR-PGM
031100     END-IF.
031200*----------------------------------------------------------------*
031300 1030-CARGAR-MAYOR-ARRASTRE.
031400*----------------------------------------------------------------*
031500     PERFORM 1031-LEER-LEDG-REG-IN UNTIL FIN-LEDG-REG-IN-OK.
031600*----------------------------------------------------------------*
031700 1031-LEER-LEDG-REG-IN.
031800*----------------------------------------------------------------*
031900     READ LEDG-REG-IN
032000         AT END
032100             SET FIN-LEDG-REG-IN-OK TO TRUE
032200         NOT AT END
032300             ADD 1 TO WS-CONT-LEDG-ARRASTRE
032400             IF WS-CONT-LEDG-ARRASTRE <= 4000
032500                MOVE LE-TRANSFER-ID
032600                     TO TBT-TRANSFER-ID(WS-CONT-LEDG-ARRASTRE)
032700             END-IF
032800             MOVE LE-ENTRY-ID       TO LS-ENTRY-ID
032900             MOVE LE-TRANSFER-ID    TO LS-TRANSFER-ID
033000             MOVE LE-ACCOUNT-ID     TO LS-ACCOUNT-ID
033100             MOVE LE-AMOUNT         TO LS-AMOUNT
033200             MOVE LE-TYPE           TO LS-TYPE
033300             MOVE LE-CREATED-DATE   TO LS-CREATED-DATE
033400             MOVE LE-CREATED-TIME   TO LS-CREATED-TIME
033500             WRITE REG-LEDG-REG-OUT
033600     END-READ
033700
033800     IF FS-LEDG-REG-IN NOT = '00' AND FS-LEDG-REG-IN NOT = '10'
033900        MOVE '1031-LEER-LEDG-REG-IN ' TO WSV-RUTINA
034000        MOVE 'READ LEDG-REG-IN      ' TO WSV-ACCION
034100        MOVE FS-LEDG-REG-IN TO WSV-FSTATUS
034200        PERFORM 9000-ERROR-PGM
034300     END-IF
034400
034500     IF FS-LEDG-REG-OUT NOT = '00'
034600        MOVE '1031-LEER-LEDG-REG-IN ' TO WSV-RUTINA
034700        MOVE 'WRITE LEDG-REG-OUT    ' TO WSV-ACCION
034800        MOVE FS-LEDG-REG-OUT TO WSV-FSTATUS
034900        PERFORM 9000-ERROR-PGM
035000     END-IF.
035100*----------------------------------------------------------------*
035200*==================*
035300 2000-PROCESO-PROGRAMA.
035400*==================*
035500     PERFORM 2010-LEER-TRANS-REQ-IN
035600     PERFORM 2020-PROCESAR-SOLICITUD UNTIL FIN-TRANS-REQ-OK.
035700*----------------------------------------------------------------*
035800 2010-LEER-TRANS-REQ-IN.
035900*----------------------------------------------------------------*
036000     READ TRANS-REQ-IN
036100         AT END
036200             SET FIN-TRANS-REQ-OK TO TRUE
036300         NOT AT END
036400             ADD 1 TO WS-CONT-SOLIC-LEIDAS
036500             MOVE TR-REQUEST-TYPE   TO WS-SOL-REQUEST-TYPE
036600             MOVE TR-TRANSFER-ID    TO WS-SOL-TRANSFER-ID
036700             MOVE TR-FROM-ACCT-ID   TO WS-SOL-FROM-ACCT-ID
036800             MOVE TR-TO-ACCT-ID     TO WS-SOL-TO-ACCT-ID
036900             MOVE TR-AMOUNT         TO WS-SOL-AMOUNT
037000     END-READ
037100
037200     IF FS-TRANS-REQ-IN NOT = '00' AND FS-TRANS-REQ-IN NOT = '10'
037300        MOVE '2010-LEER-TRANS-REQ-IN' TO WSV-RUTINA
037400        MOVE 'READ TRANS-REQ-IN     ' TO WSV-ACCION
037500        MOVE FS-TRANS-REQ-IN TO WSV-FSTATUS
037600        PERFORM 9000-ERROR-PGM
037700     END-IF.
037800*----------------------------------------------------------------*
037900 2020-PROCESAR-SOLICITUD.
038000*----------------------------------------------------------------*
038100     EVALUATE WS-SOL-REQUEST-TYPE
038200        WHEN 'O'
038300           PERFORM 2100-PROCESAR-APERTURA
038400        WHEN 'T'
038500           PERFORM 2200-PROCESAR-TRANSFERENCIA
038600        WHEN OTHER
038700           CONTINUE
038800     END-EVALUATE
038900
039000     PERFORM 2010-LEER-TRANS-REQ-IN.
039100*----------------------------------------------------------------*
039200*    APERTURA DE CUENTA (TR-REQUEST-TYPE = 'O') -- REGLAS AS-01
039300*    A AS-05 DEL INSTRUCTIVO DE NEGOCIO.  UNA CUENTA DUPLICADA O
039400*    CON SALDO INICIAL NEGATIVO SE RECHAZA SIN DETENER EL LOTE.
039500*----------------------------------------------------------------*
039600 2100-PROCESAR-APERTURA.
039700*----------------------------------------------------------------*
039800     MOVE 0 TO WS-POS-CTA-APERTURA
039900     PERFORM 2110-BUSCAR-CTA-APERTURA
040000
040100     IF CTA-FUE-ENCONTRADA OR WS-SOL-AMOUNT < 0
040200        ADD 1 TO WS-CONT-APERTURAS-RECH
040300     ELSE
040400        ADD 1 TO WS-IX-ACCT
040500        ADD 1 TO WS-CONT-APERTURAS-OK
040600        MOVE WS-SOL-FROM-ACCT-ID  TO TBA-ID(WS-IX-ACCT)
040700        MOVE WS-SOL-AMOUNT        TO TBA-BALANCE(WS-IX-ACCT)
040800        MOVE 1                    TO TBA-VERSION(WS-IX-ACCT)
040900        MOVE CDLM-HOY-CCYYMMDD    TO TBA-CREATED-DATE(WS-IX-ACCT)
041000        MOVE CDLM-HOY-HHMMSS      TO TBA-CREATED-TIME(WS-IX-ACCT)
041100        MOVE CDLM-HOY-CCYYMMDD    TO TBA-UPDATED-DATE(WS-IX-ACCT)
041200        MOVE CDLM-HOY-HHMMSS      TO TBA-UPDATED-TIME(WS-IX-ACCT)
041300        IF WS-SOL-AMOUNT > 0
041400           PERFORM 2120-GRABAR-APERTURA-EN-MAYOR
041500        END-IF
041600     END-IF.
041700*----------------------------------------------------------------*
041800 2110-BUSCAR-CTA-APERTURA.
041900*----------------------------------------------------------------*
042000     MOVE 0 TO WS-CTA-ENCONTRADA
042100     MOVE 1 TO WS-IX-BUSQ
042200     PERFORM 2111-COMPARAR-CTA-APERTURA
042300         UNTIL WS-IX-BUSQ > WS-IX-ACCT.
042400*----------------------------------------------------------------*
042500 2111-COMPARAR-CTA-APERTURA.
042600*----------------------------------------------------------------*
042700     IF TBA-ID(WS-IX-BUSQ) = WS-SOL-FROM-ACCT-ID
042800        SET CTA-FUE-ENCONTRADA TO TRUE
042900        MOVE WS-IX-ACCT TO WS-IX-BUSQ
043000     END-IF
043100     ADD 1 TO WS-IX-BUSQ.
043200*----------------------------------------------------------------*
043300*    APERTURA CON SALDO INICIAL POSITIVO -- SE ASIENTA UN
043400*    CREDITO INICIAL EN EL MAYOR (REGLA LS-10)
043500*----------------------------------------------------------------*
043600 2120-GRABAR-APERTURA-EN-MAYOR.
043700*----------------------------------------------------------------*
043800     INITIALIZE REG-LEDG-REG-OUT
043900*    LA SOLICITUD DE APERTURA NO TRAE TR-TRANSFER-ID (VIENE EN
044000*    BLANCO); SE ARMA UN ID PROPIO A PARTIR DE LA CUENTA NUEVA
044100*    PARA QUE LS-ENTRY-ID NO SE REPITA Y QUEDE AGRUPADO BAJO
044200*    'INITIAL_BALANCE' (REGLA LS-10 / TK-000751)
044300     MOVE SPACES               TO LS-ENTRY-ID
044400     STRING 'INITIAL_BALANCE-' DELIMITED BY SIZE
044500            WS-SOL-FROM-ACCT-ID DELIMITED BY SIZE
044600       INTO LS-ENTRY-ID
044700     END-STRING
044800     MOVE 'INITIAL_BALANCE'    TO LS-TRANSFER-ID
044900     MOVE WS-SOL-FROM-ACCT-ID  TO LS-ACCOUNT-ID
045000     MOVE WS-SOL-AMOUNT        TO LS-AMOUNT
045100     MOVE 'CREDIT'             TO LS-TYPE
045200     MOVE CDLM-HOY-CCYYMMDD    TO LS-CREATED-DATE
045300     MOVE CDLM-HOY-HHMMSS      TO LS-CREATED-TIME
045400
045500     WRITE REG-LEDG-REG-OUT
045600
045700     IF FS-LEDG-REG-OUT NOT = '00'
045800        MOVE '2120-GRABAR-APERTURA' TO WSV-RUTINA
045900        MOVE 'WRITE LEDG-REG-OUT   ' TO WSV-ACCION
046000        MOVE FS-LEDG-REG-OUT TO WSV-FSTATUS
046100        PERFORM 9000-ERROR-PGM
046200     END-IF.
046300*----------------------------------------------------------------*
046400*    TRANSFERENCIA ENTRE CUENTAS (TR-REQUEST-TYPE = 'T') --
046500*    REGLAS LS-01 A LS-10.  CONTROL DE IDEMPOTENCIA CONTRA EL
046600*    MAYOR ARRASTRADO (TK-000037), VALIDACION DE CUENTAS Y DE
046700*    FONDOS, Y ASIENTO ATOMICO DE DEBITO/CREDITO.
046800*----------------------------------------------------------------*
046900 2200-PROCESAR-TRANSFERENCIA.
047000*----------------------------------------------------------------*
047100     MOVE 0 TO WS-TRX-DUPLICADA
047200     PERFORM 2210-BUSCAR-TRX-DUPLICADA
047300
047400     IF TRX-ES-DUPLICADA
047500*       SE UBICAN LAS CUENTAS AUNQUE NO SE VUELVA A CONTABILIZAR,
047600*       PARA QUE 2290 DEVUELVA LOS SALDOS VIGENTES (REGLA LS-04)
047700        PERFORM 2221-UBICAR-CTA-FROM
047800        PERFORM 2222-UBICAR-CTA-TO
047900        ADD 1 TO WS-CONT-XFER-DUPLIC
048000        MOVE 01 TO WS-RESULT-CODE
048100        PERFORM 2290-EMITIR-RESULTADO
048200     ELSE
048300        PERFORM 2220-VALIDAR-Y-UBICAR-CUENTAS
048400        IF RC-VALIDATION-FAILED
048500           ADD 1 TO WS-CONT-XFER-RECHAZADAS
048600           PERFORM 2290-EMITIR-RESULTADO
048700        ELSE
048800           IF TBA-BALANCE(WS-POS-CTA-FROM) < WS-SOL-AMOUNT
048900              SET RC-INSUFFICIENT-FUNDS TO TRUE
049000              ADD 1 TO WS-CONT-XFER-SIN-FONDOS
049100              PERFORM 2290-EMITIR-RESULTADO
049200           ELSE
049300              PERFORM 2230-APLICAR-TRANSFERENCIA
049400              SET RC-SUCCESS TO TRUE
049500              ADD 1 TO WS-CONT-XFER-OK
049600              PERFORM 2290-EMITIR-RESULTADO
049700           END-IF
049800        END-IF
049900     END-IF.
050000*----------------------------------------------------------------*
050100 2210-BUSCAR-TRX-DUPLICADA.
050200*----------------------------------------------------------------*
050300     MOVE 1 TO WS-IX-BUSQ
050400     PERFORM 2211-COMPARAR-TRX-ARRASTRE
050500         UNTIL WS-IX-BUSQ > WS-CONT-LEDG-ARRASTRE.
050600*----------------------------------------------------------------*
050700 2211-COMPARAR-TRX-ARRASTRE.
050800*----------------------------------------------------------------*
050900     IF TBT-TRANSFER-ID(WS-IX-BUSQ) = WS-SOL-TRANSFER-ID
051000        SET TRX-ES-DUPLICADA TO TRUE
051100        MOVE WS-CONT-LEDG-ARRASTRE TO WS-IX-BUSQ
051200     END-IF
051300     ADD 1 TO WS-IX-BUSQ.
051400*----------------------------------------------------------------*
051500 2220-VALIDAR-Y-UBICAR-CUENTAS.
051600*----------------------------------------------------------------*
051700     SET RC-SUCCESS TO TRUE
051800     MOVE 0 TO WS-POS-CTA-FROM
051900     MOVE 0 TO WS-POS-CTA-TO
052000
052100     IF WS-SOL-AMOUNT <= 0 OR
052200        WS-SOL-TRANSFER-ID = SPACES OR
052300        WS-SOL-FROM-ACCT-ID = WS-SOL-TO-ACCT-ID
052400        SET RC-VALIDATION-FAILED TO TRUE
052500     ELSE
052600        PERFORM 2221-UBICAR-CTA-FROM
052700        PERFORM 2222-UBICAR-CTA-TO
052800        IF WS-POS-CTA-FROM = 0 OR WS-POS-CTA-TO = 0
052900           SET RC-VALIDATION-FAILED TO TRUE
053000        END-IF
053100     END-IF.
053200*----------------------------------------------------------------*
053300 2221-UBICAR-CTA-FROM.
053400*----------------------------------------------------------------*
053500     MOVE 1 TO WS-IX-BUSQ
053600     PERFORM 2221A-COMPARAR-CTA-FROM
053700         UNTIL WS-IX-BUSQ > WS-IX-ACCT.
053800*----------------------------------------------------------------*
053900 2221A-COMPARAR-CTA-FROM.
054000*----------------------------------------------------------------*
054100     IF TBA-ID(WS-IX-BUSQ) = WS-SOL-FROM-ACCT-ID
054200        MOVE WS-IX-BUSQ TO WS-POS-CTA-FROM
054300        MOVE WS-IX-ACCT TO WS-IX-BUSQ
054400     END-IF
054500     ADD 1 TO WS-IX-BUSQ.
054600*----------------------------------------------------------------*
054700 2222-UBICAR-CTA-TO.
054800*----------------------------------------------------------------*
054900     MOVE 1 TO WS-IX-BUSQ
055000     PERFORM 2222A-COMPARAR-CTA-TO
055100         UNTIL WS-IX-BUSQ > WS-IX-ACCT.
055200*----------------------------------------------------------------*
055300 2222A-COMPARAR-CTA-TO.
055400*----------------------------------------------------------------*
055500     IF TBA-ID(WS-IX-BUSQ) = WS-SOL-TO-ACCT-ID
055600        MOVE WS-IX-BUSQ TO WS-POS-CTA-TO
055700        MOVE WS-IX-ACCT TO WS-IX-BUSQ
055800     END-IF
055900     ADD 1 TO WS-IX-BUSQ.
056000*----------------------------------------------------------------*
056100*    DEBITO EN LA CUENTA ORIGEN Y CREDITO EN LA CUENTA DESTINO,
056200*    CON SUS DOS ASIENTOS EN EL MAYOR (REGLAS LS-06 A LS-09)
056300*----------------------------------------------------------------*
056400 2230-APLICAR-TRANSFERENCIA.
056500*----------------------------------------------------------------*
056600     SUBTRACT WS-SOL-AMOUNT FROM TBA-BALANCE(WS-POS-CTA-FROM)
056700     ADD      WS-SOL-AMOUNT TO   TBA-BALANCE(WS-POS-CTA-TO)
056800     ADD 1 TO TBA-VERSION(WS-POS-CTA-FROM)
056900     ADD 1 TO TBA-VERSION(WS-POS-CTA-TO)
057000     MOVE CDLM-HOY-CCYYMMDD TO TBA-UPDATED-DATE(WS-POS-CTA-FROM)
057100     MOVE CDLM-HOY-HHMMSS   TO TBA-UPDATED-TIME(WS-POS-CTA-FROM)
057200     MOVE CDLM-HOY-CCYYMMDD TO TBA-UPDATED-DATE(WS-POS-CTA-TO)
057300     MOVE CDLM-HOY-HHMMSS   TO TBA-UPDATED-TIME(WS-POS-CTA-TO)
057400
057500     INITIALIZE REG-LEDG-REG-OUT
057600*    LS-ENTRY-ID DEBE SER UNICO POR FILA; LAS DOS PATAS DE LA
057700*    MISMA TRANSFERENCIA COMPARTEN LS-TRANSFER-ID PERO NO PUEDEN
057800*    COMPARTIR EL MISMO ID DE FILA (TK-000751)
057900     MOVE SPACES               TO LS-ENTRY-ID
058000     STRING WS-SOL-TRANSFER-ID DELIMITED BY SPACE
058100            '-D'               DELIMITED BY SIZE
058200       INTO LS-ENTRY-ID
058300     END-STRING
058400     MOVE WS-SOL-TRANSFER-ID   TO LS-TRANSFER-ID
058500     MOVE WS-SOL-FROM-ACCT-ID  TO LS-ACCOUNT-ID
058600     COMPUTE LS-AMOUNT ROUNDED = WS-SOL-AMOUNT * -1
058700     MOVE 'DEBIT '             TO LS-TYPE
058800     MOVE CDLM-HOY-CCYYMMDD    TO LS-CREATED-DATE
058900     MOVE CDLM-HOY-HHMMSS      TO LS-CREATED-TIME
059000     ADD WS-SOL-AMOUNT TO WS-TOTAL-DEBITOS
059100     WRITE REG-LEDG-REG-OUT
059200
059300     IF FS-LEDG-REG-OUT NOT = '00'
059400        MOVE '2230-APLICAR-TRANSF ' TO WSV-RUTINA
059500        MOVE 'WRITE LEDG-REG-OUT D ' TO WSV-ACCION
059600        MOVE FS-LEDG-REG-OUT TO WSV-FSTATUS
059700        PERFORM 9000-ERROR-PGM
059800     END-IF
059900
060000     INITIALIZE REG-LEDG-REG-OUT
060100     MOVE SPACES               TO LS-ENTRY-ID
060200     STRING WS-SOL-TRANSFER-ID DELIMITED BY SPACE
060300            '-C'               DELIMITED BY SIZE
060400       INTO LS-ENTRY-ID
060500     END-STRING
060600     MOVE WS-SOL-TRANSFER-ID   TO LS-TRANSFER-ID
060700     MOVE WS-SOL-TO-ACCT-ID    TO LS-ACCOUNT-ID
060800     MOVE WS-SOL-AMOUNT        TO LS-AMOUNT
060900     MOVE 'CREDIT'             TO LS-TYPE
061000     MOVE CDLM-HOY-CCYYMMDD    TO LS-CREATED-DATE
061100     MOVE CDLM-HOY-HHMMSS      TO LS-CREATED-TIME
061200     ADD WS-SOL-AMOUNT TO WS-TOTAL-CREDITOS
061300     WRITE REG-LEDG-REG-OUT
061400
061500     IF FS-LEDG-REG-OUT NOT = '00'
061600        MOVE '2230-APLICAR-TRANSF ' TO WSV-RUTINA
061700        MOVE 'WRITE LEDG-REG-OUT C ' TO WSV-ACCION
061800        MOVE FS-LEDG-REG-OUT TO WSV-FSTATUS
061900        PERFORM 9000-ERROR-PGM
062000     END-IF
062100*    SE REGISTRA LA TRANSFERENCIA RECIEN CONTABILIZADA EN LA
062200*    MISMA TABLA DE ARRASTRE QUE CARGA 1031-LEER-LEDG-REG-IN, PARA
062300*    QUE OTRA SOLICITUD CON EL MISMO TR-TRANSFER-ID DENTRO DEL
062400*    PROPIO LOTE QUEDE PROTEGIDA POR LA REGLA LS-04 SIN ESPERAR
062500*    AL PROXIMO PROCESO (TK-000762)
062600     ADD 1 TO WS-CONT-LEDG-ARRASTRE
062700     IF WS-CONT-LEDG-ARRASTRE <= 4000
062800        MOVE WS-SOL-TRANSFER-ID
062900             TO TBT-TRANSFER-ID(WS-CONT-LEDG-ARRASTRE)
063000     END-IF.
063100*----------------------------------------------------------------*
063200 2290-EMITIR-RESULTADO.
063300*----------------------------------------------------------------*
063400*    LA REPETICION IDEMPOTENTE (RC-ALREADY-PROCESSED) NO ES UN
063500*    FALLO; DEVUELVE LOS MISMOS SALDOS VIGENTES QUE UNA EXITOSA,
063600*    SOLO CAMBIA EL TEXTO DE RES-MESSAGE (TK-000762)
063700     INITIALIZE REG-XFER-RESULT-OUT
063800     MOVE WS-SOL-TRANSFER-ID TO RES-TRANSFER-ID
063900     IF RC-SUCCESS OR RC-ALREADY-PROCESSED
064000        MOVE 'Y' TO RES-SUCCESS-FLAG
064100        MOVE TBA-BALANCE(WS-POS-CTA-FROM) TO RES-FROM-BALANCE
064200        MOVE TBA-BALANCE(WS-POS-CTA-TO)   TO RES-TO-BALANCE
064300     ELSE
064400        MOVE 'N' TO RES-SUCCESS-FLAG
064500        MOVE 0   TO RES-FROM-BALANCE
064600        MOVE 0   TO RES-TO-BALANCE
064700     END-IF
064800     MOVE CDLM-HOY-CCYYMMDD TO RES-DATE
064900     MOVE CDLM-HOY-HHMMSS   TO RES-TIME
065000
065100     COPY CDLMDESC.
065200
065300     WRITE REG-XFER-RESULT-OUT
065400
065500     IF FS-XFER-RESULT-OUT NOT = '00'
065600        MOVE '2290-EMITIR-RESULTADO' TO WSV-RUTINA
065700        MOVE 'WRITE XFER-RESULT-OUT ' TO WSV-ACCION
065800        MOVE FS-XFER-RESULT-OUT TO WSV-FSTATUS
065900        PERFORM 9000-ERROR-PGM
066000     END-IF.
066100*----------------------------------------------------------------*
066200*==================*
066300 3000-FIN-PROGRAMA.
066400*==================*
066500     PERFORM 3100-GRABAR-MAESTRO-CUENTAS
066600     PERFORM 3200-CUADRE-FINAL
066700     PERFORM 3300-IMPRIMIR-REPORTE-CONTROL
066800     PERFORM 3900-CLOSE-FILES
066900     MOVE WSC-00 TO RETURN-CODE
067000     STOP RUN.
067100*----------------------------------------------------------------*
067200*    EL MAESTRO SE ESCRIBE EN ORDEN ASCENDENTE DE ACCT-ID; COMO
067300*    LAS ALTAS DEL PASO 2100 SE AGREGAN AL FINAL DE LA TABLA SIN
067400*    ORDENAR, PRIMERO SE ORDENA LA TABLA COMPLETA (TK-000604)
067500*----------------------------------------------------------------*
067600 3100-GRABAR-MAESTRO-CUENTAS.
067700*----------------------------------------------------------------*
067800     IF WS-IX-ACCT > 1
067900        PERFORM 3110-ORDENAR-MAESTRO-CUENTAS
068000     END-IF
068100     MOVE 1 TO WS-IX-ORDEN-I
068200     PERFORM 3120-ESCRIBIR-FILA-MAESTRO
068300         UNTIL WS-IX-ORDEN-I > WS-IX-ACCT.
068400*----------------------------------------------------------------*
068500*    ORDENAMIENTO POR INTERCAMBIO (BUBBLE SORT) -- EL MAESTRO
068600*    NUNCA PASO DE UNOS POCOS CENTENARES DE CUENTAS EN LOTE
068700*    DIARIO, POR LO QUE UN ORDENAMIENTO SIMPLE ES SUFICIENTE
068800*----------------------------------------------------------------*
068900 3110-ORDENAR-MAESTRO-CUENTAS.
069000*----------------------------------------------------------------*
069100     COMPUTE WS-IX-LIMITE = WS-IX-ACCT - 1
069200     MOVE 1 TO WS-IX-ORDEN-I
069300     PERFORM 3111-RECORRER-FILA-I
069400         UNTIL WS-IX-ORDEN-I > WS-IX-LIMITE.
069500*----------------------------------------------------------------*
069600 3111-RECORRER-FILA-I.
069700*----------------------------------------------------------------*
069800     COMPUTE WS-IX-LIMITE = WS-IX-ACCT - WS-IX-ORDEN-I
069900     MOVE 1 TO WS-IX-ORDEN-J
070000     PERFORM 3112-COMPARAR-PAR
070100         UNTIL WS-IX-ORDEN-J > WS-IX-LIMITE
070200     ADD 1 TO WS-IX-ORDEN-I
070300     COMPUTE WS-IX-LIMITE = WS-IX-ACCT - 1.
070400*----------------------------------------------------------------*
070500 3112-COMPARAR-PAR.
070600*----------------------------------------------------------------*
070700     IF TBA-ID(WS-IX-ORDEN-J) > TBA-ID(WS-IX-ORDEN-J + 1)
070800        MOVE CDLM-ACCT-ENTRY(WS-IX-ORDEN-J)     TO WS-TEMP-ENTRY
070900        MOVE CDLM-ACCT-ENTRY(WS-IX-ORDEN-J + 1)
071000             TO CDLM-ACCT-ENTRY(WS-IX-ORDEN-J)
071100        MOVE WS-TEMP-ENTRY
071200             TO CDLM-ACCT-ENTRY(WS-IX-ORDEN-J + 1)
071300     END-IF
071400     ADD 1 TO WS-IX-ORDEN-J.
071500*----------------------------------------------------------------*
071600 3120-ESCRIBIR-FILA-MAESTRO.
071700*----------------------------------------------------------------*
071800     MOVE TBA-ID(WS-IX-ORDEN-I)           TO ACTO-ID
071900     MOVE TBA-BALANCE(WS-IX-ORDEN-I)       TO ACTO-BALANCE
072000     MOVE TBA-VERSION(WS-IX-ORDEN-I)       TO ACTO-VERSION
072100     MOVE TBA-CREATED-DATE(WS-IX-ORDEN-I)  TO ACTO-CREATED-DATE
072200     MOVE TBA-CREATED-TIME(WS-IX-ORDEN-I)  TO ACTO-CREATED-TIME
072300     MOVE TBA-UPDATED-DATE(WS-IX-ORDEN-I)  TO ACTO-UPDATED-DATE
072400     MOVE TBA-UPDATED-TIME(WS-IX-ORDEN-I)  TO ACTO-UPDATED-TIME
072500     ADD TBA-BALANCE(WS-IX-ORDEN-I) TO WS-TOTAL-SALDOS-MAESTRO
072600     WRITE REG-ACCT-MAST-OUT
072700     ADD 1 TO WS-CONT-CTAS-GRABADAS
072800     ADD 1 TO WS-IX-ORDEN-I
072900
073000     IF FS-ACCT-MAST-OUT NOT = '00'
073100        MOVE '3120-ESCRIBIR-MAESTRO' TO WSV-RUTINA
073200        MOVE 'WRITE ACCT-MAST-OUT   ' TO WSV-ACCION
073300        MOVE FS-ACCT-MAST-OUT TO WSV-FSTATUS
073400        PERFORM 9000-ERROR-PGM
073500     END-IF.
073600*----------------------------------------------------------------*
073700*    CUADRE DE DEBITOS Y CREDITOS DEL LOTE (REGLA BAL-05) --
073800*    LOS DEBITOS DE TODAS LAS TRANSFERENCIAS EXITOSAS DEBEN
073900*    IGUALAR A LOS CREDITOS, PUES TODO ASIENTO ES POR PARES
074000*----------------------------------------------------------------*
074100 3200-CUADRE-FINAL.
074200*----------------------------------------------------------------*
074300     IF WS-TOTAL-DEBITOS = WS-TOTAL-CREDITOS
074400        SET CUADRE-ESTA-OK TO TRUE
074500     ELSE
074600        MOVE '3200-CUADRE-FINAL   ' TO WSV-RUTINA
074700        MOVE 'DEBITOS <> CREDITOS ' TO WSV-ACCION
074800        MOVE '99' TO WSV-FSTATUS
074900        PERFORM 9000-ERROR-PGM
075000     END-IF.
075100*----------------------------------------------------------------*
075200*    REPORTE DE CONTROL DEL LOTE -- DIEZ LINEAS, UNA HOJA,
075300*    SALIDA A LA IMPRESORA DEL CENTRO DE COMPUTO (TK-000689)
075400*----------------------------------------------------------------*
075500 3300-IMPRIMIR-REPORTE-CONTROL.
075600*----------------------------------------------------------------*
075700     WRITE CTL-RPT-LINE FROM SPACES AFTER ADVANCING TOP-OF-FORM
075800
075900     MOVE 'CDLM20Q - CONTROL DE LOTE'      TO CR-LABEL
076000     MOVE SPACES                   TO CR-VALUE
076100     WRITE CTL-RPT-LINE
076200
076300     MOVE 'FECHA DE PROCESO'       TO CR-LABEL
076400     MOVE CDLM-HOY-CCYYMMDD        TO CR-VALUE
076500     WRITE CTL-RPT-LINE AFTER ADVANCING 2 LINES
076600
076700*    DIEZ LINEAS DE CONTROL EXIGIDAS POR EL INSTRUCTIVO DE
076800*    CIERRE DE LOTE; EL ORDEN NO SE ALTERA (TK-000751)
076900     MOVE 'SOLICITUDES LEIDAS'                  TO CR-LABEL
077000     MOVE WS-CONT-SOLIC-LEIDAS     TO WS-EDIT-COUNT
077100     MOVE WS-EDIT-COUNT            TO CR-VALUE
077200     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
077300
077400     MOVE 'CUENTAS ABIERTAS'                    TO CR-LABEL
077500     MOVE WS-CONT-APERTURAS-OK     TO WS-EDIT-COUNT
077600     MOVE WS-EDIT-COUNT            TO CR-VALUE
077700     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
077800
077900     MOVE 'CUENTAS ABIERTAS - RECHAZADAS'        TO CR-LABEL
078000     MOVE WS-CONT-APERTURAS-RECH   TO WS-EDIT-COUNT
078100     MOVE WS-EDIT-COUNT            TO CR-VALUE
078200     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
078300
078400     MOVE 'TRANSFERENCIAS EXITOSAS'              TO CR-LABEL
078500     MOVE WS-CONT-XFER-OK          TO WS-EDIT-COUNT
078600     MOVE WS-EDIT-COUNT            TO CR-VALUE
078700     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
078800
078900     MOVE 'TRANSF. YA PROCESADAS'                TO CR-LABEL
079000     MOVE WS-CONT-XFER-DUPLIC      TO WS-EDIT-COUNT
079100     MOVE WS-EDIT-COUNT            TO CR-VALUE
079200     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
079300
079400     MOVE 'TRANSF. RECHAZ-SIN FONDOS'             TO CR-LABEL
079500     MOVE WS-CONT-XFER-SIN-FONDOS  TO WS-EDIT-COUNT
079600     MOVE WS-EDIT-COUNT            TO CR-VALUE
079700     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
079800
079900     MOVE 'TRANSF.RECHAZ-VALID/NOEXISTE'    TO CR-LABEL
080000     MOVE WS-CONT-XFER-RECHAZADAS  TO WS-EDIT-COUNT
080100     MOVE WS-EDIT-COUNT            TO CR-VALUE
080200     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
080300
080400     MOVE 'TOTAL DEBITADO'                       TO CR-LABEL
080500     MOVE WS-TOTAL-DEBITOS         TO WS-EDIT-MONEY
080600     MOVE WS-EDIT-MONEY            TO CR-VALUE
080700     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
080800
080900     MOVE 'TOTAL ACREDITADO'                     TO CR-LABEL
081000     MOVE WS-TOTAL-CREDITOS        TO WS-EDIT-MONEY
081100     MOVE WS-EDIT-MONEY            TO CR-VALUE
081200     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES
081300     MOVE 'DEBITO/CREDITO CUADRAN (S/N)'          TO CR-LABEL
081400     IF CUADRE-ESTA-OK
081500        MOVE 'S'                   TO CR-VALUE
081600     ELSE
081700        MOVE 'N'                   TO CR-VALUE
081800     END-IF
081900     WRITE CTL-RPT-LINE AFTER ADVANCING 1 LINES.
082000*----------------------------------------------------------------*
082100 3900-CLOSE-FILES.
082200*----------------------------------------------------------------*
082300     CLOSE TRANS-REQ-IN   ACCT-MAST-IN   ACCT-MAST-OUT
082400           LEDG-REG-IN    LEDG-REG-OUT   XFER-RESULT-OUT
082500           CTL-RPT-OUT
082600
082700     IF (FS-TRANS-REQ-IN     = '00') AND
082800        (FS-ACCT-MAST-IN     = '00') AND
082900        (FS-ACCT-MAST-OUT    = '00') AND
083000        (FS-LEDG-REG-IN      = '00') AND
083100        (FS-LEDG-REG-OUT     = '00') AND
083200        (FS-XFER-RESULT-OUT  = '00') AND
083300        (FS-CTL-RPT-OUT      = '00')
083400        CONTINUE
083500     ELSE
083600        MOVE '3900-CLOSE-FILES    ' TO WSV-RUTINA
083700        MOVE 'CLOSE DE ARCHIVOS   ' TO WSV-ACCION
083800        MOVE FS-ACCT-MAST-OUT TO WSV-FSTATUS
083900        PERFORM 9000-ERROR-PGM
084000     END-IF.
084100*----------------------------------------------------------------*
084200*==============*
084300 9000-ERROR-PGM.
084400*==============*
084500     DISPLAY '================================'
084600     DISPLAY '------ DETALLES DE ERROR -------'
084700     DISPLAY '------      CDLM20Q      -------'
084800     DISPLAY '================================'
084900     DISPLAY ' RUTINA          :' WSV-RUTINA
085000     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
085100     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
085200     DISPLAY '================================'
085300     MOVE WSC-16 TO RETURN-CODE
085400     STOP RUN.
085500*----------------------------------------------------------------*
085600      
085700      
