000100*================================================================*
000200*    CDLMLEDG  --  REGISTRO DE MOVIMIENTOS (LEDGER ENTRY)        *
000300*    UNA FILA POR CADA DEBITO O CREDITO CONTABILIZADO.           *
000400*    LE-AMOUNT SE GUARDA YA CON SIGNO (NEGATIVO PARA DEBITO,     *
000500*    POSITIVO PARA CREDITO) PARA QUE LA RECONSTRUCCION DE        *
000600*    SALDO SEA UN SUM() DIRECTO (VER REGLA LS-08/LS-09).         *
000700*    SE INCLUYE DENTRO DEL 01 DEL LLAMADOR; PARA EL REGISTRO     *
000800*    DE SALIDA (MAYOR NUEVO) SE VUELVE A INCLUIR CON             *
000900*    REPLACING LEADING ==LE-== BY ==LS-==.                       *
001000*----------------------------------------------------------------
001100*    MANTENIMIENTO
001200*    1989-11-30  OLSSA  VERSION ORIGINAL DEL COPY
001300*    1996-02-14  JVEGA  SE ESTANDARIZA LE-AMOUNT CON SIGNO        TK-00488
001400*                       (ANTES SE GUARDABA SIN SIGNO Y
001500*                       LE-TYPE DEFINIA EL SENTIDO)
001600*    2006-06-12  MTORR  SE AGREGA VISTA REDEFINIDA DE LA FECHA    TK-00689
001700*                       DE CONTABILIZACION PARA EL CUADRE
001800*================================================================*
001900     02  LE-ENTRY-ID              PIC X(36).
002000     02  LE-TRANSFER-ID           PIC X(36).
002100     02  LE-ACCOUNT-ID            PIC 9(09).
002200     02  LE-AMOUNT                PIC S9(17)V99 COMP-3.
002300     02  LE-TYPE                  PIC X(06).
002400     02  LE-CREATED-DATE          PIC 9(08).
002500     02  LE-CREATED-DATE-R REDEFINES LE-CREATED-DATE.
002600         03  LE-CREATED-CCYY      PIC 9(04).
002700         03  LE-CREATED-MM        PIC 9(02).
002800         03  LE-CREATED-DD        PIC 9(02).
002900     02  LE-CREATED-TIME          PIC 9(06).
003000     02  FILLER                   PIC X(04).
