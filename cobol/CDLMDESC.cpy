000100*================================================================*
000200*    CDLMDESC  --  DECODIFICAR TEXTO DE RESULTADO (RES-MESSAGE)  *
000300*    SENTENCIAS DE PROCEDURE DIVISION; SE INCLUYE DENTRO DE      *
000400*    UN PARRAFO.  REQUIERE QUE EL PROGRAMA LLAMADOR DECLARE      *
000500*    WS-RESULT-CODE (09) CON LOS 88-NIVELES RC-SUCCESS,          *
000600*    RC-ALREADY-PROCESSED, RC-INSUFFICIENT-FUNDS Y               *
000700*    RC-VALIDATION-FAILED.  MISMA TECNICA DE DECODIFICACION      *
000800*    POR EVALUATE TRUE QUE USAN LOS DEMAS COPY DE DESCRIPCION    *
000900*    DE CODIGOS DEL AREA CONTABLE.                               *
001000*----------------------------------------------------------------
001100*    MANTENIMIENTO
001200*    1994-04-06  MTORR  VERSION ORIGINAL DEL COPY
001300*================================================================*
001400     EVALUATE TRUE
001500        WHEN RC-SUCCESS
001600           MOVE 'TRANSFER POSTED SUCCESSFULLY' TO RES-MESSAGE
001700        WHEN RC-ALREADY-PROCESSED
001800           MOVE 'TRANSFER ALREADY PROCESSED'   TO RES-MESSAGE
001900        WHEN RC-INSUFFICIENT-FUNDS
002000           MOVE 'INSUFFICIENT FUNDS'           TO RES-MESSAGE
002100        WHEN RC-VALIDATION-FAILED
002200           MOVE 'VALIDATION FAILED OR ACCOUNT NOT FOUND'
002300                                                TO RES-MESSAGE
002400        WHEN OTHER
002500           MOVE SPACES                         TO RES-MESSAGE
002600     END-EVALUATE
