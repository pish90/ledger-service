000100************************************************************************
000200******* TK-000690 20060615 MTORR SE AGREGA UTILITARIO DE AJUSTE      *
000300******* TK-000733 20090930 OLSSA ESTANDAR DE RECHAZO DURO SIN FONDOS *
000400*OBJET******************************************************************
000500*OBJET*** TRANSFERENCIA DIRECTA DE SALDOS ENTRE CUENTAS (SIN MAYOR)     *
000600*OBJET*** UTILITARIO DE AJUSTE MANUAL PARA EL DEPARTAMENTO DE BACK     *
000700*OBJET*** OFFICE; NO CONTABILIZA EN EL MAYOR DE MOVIMIENTOS CDLM20Q    *
000800*OBJET******************************************************************
000900
001000 IDENTIFICATION DIVISION.
001100*========================*
001200 PROGRAM-ID.    CDLM25Q.
001300 AUTHOR.        MTORR.
001400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
001500 DATE-WRITTEN.  15/06/2006.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
001800                 SISTEMAS.
001900*----------------------------------------------------------------*
002000*    M A N T E N I M I E N T O                                   *
002100*----------------------------------------------------------------*
002200*    2006-06-15  MTORR  VERSION ORIGINAL.  UTILITARIO DE AJUSTE   *
002300*                       MANUAL QUE MUEVE SALDO ENTRE DOS CUENTAS  *
002400*                       SIN PASAR POR EL MAYOR DE CDLM20Q; USADO  *
002500*                       POR BACK OFFICE PARA CORRECCIONES PUNTUAL*
002600*                       ES QUE NO DEBEN QUEDAR COMO MOVIMIENTO    *
002700*                       CONTABLE (TK-000690).                    *
002800*    2007-01-18  JVEGA  SE REUTILIZA EL MISMO FORMATO DE          TK-00701
002900*                       SOLICITUD (CDLMTREQ) QUE CDLM20Q PARA NO  *
003000*                       DUPLICAR ARCHIVOS DE ENTRADA EN EL JCL    *
003100*                       (TK-000701).                             *
003200*    2009-09-30  OLSSA  A DIFERENCIA DE CDLM20Q, AQUI LOS FONDOS  TK-00733
003300*                       INSUFICIENTES SON RECHAZO DURO; NO SE     *
003400*                       ADMITE SALDO NEGATIVO BAJO NINGUNA        *
003500*                       CIRCUNSTANCIA EN ESTE UTILITARIO          *
003600*                       (TK-000733).                             *
003700*----------------------------------------------------------------*
003800
003900 ENVIRONMENT DIVISION.
004000*======================*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT  DIRECT-XFER-IN  ASSIGN TO DIRXFER
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             FILE STATUS IS FS-DIRECT-XFER-IN.
005000
005100*    EL MAESTRO Y EL RESULTADO LLEVAN CAMPOS EMPACADOS
005200*    (COMP-3); NO SE DECLARAN LINE SEQUENTIAL (TK-000751)
005300     SELECT  ACCT-MAST-IN    ASSIGN TO ACCTMOLD
005400*       ORGANIZATION IS LINE SEQUENTIAL
005500             FILE STATUS IS FS-ACCT-MAST-IN.
005600
005700     SELECT  ACCT-MAST-OUT   ASSIGN TO ACCTMNEW
005800*       ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS FS-ACCT-MAST-OUT.
006000
006100     SELECT  XFER-RESULT-OUT ASSIGN TO XFERRES
006200*       ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS FS-XFER-RESULT-OUT.
006400
006500 DATA DIVISION.
006600*=============*
006700 FILE SECTION.
006800*=============*
006900*    SOLICITUDES DE TRANSFERENCIA DIRECTA (MISMO FORMATO QUE EL
007000*    ARCHIVO DE ENTRADA DE CDLM20Q -- TK-000701)
007100 FD  DIRECT-XFER-IN
007200     LABEL RECORD IS OMITTED.
007300 01  REG-DIRECT-XFER-IN.
007400     COPY CDLMTREQ.
007500
007600*    MAESTRO DE CUENTAS - VERSION ANTERIOR AL AJUSTE
007700 FD  ACCT-MAST-IN
007800     LABEL RECORD IS OMITTED.
007900 01  REG-ACCT-MAST-IN.
008000     COPY CDLMACCT.
008100
008200*    MAESTRO DE CUENTAS - VERSION RESULTANTE DEL AJUSTE
008300 FD  ACCT-MAST-OUT
008400     LABEL RECORD IS OMITTED.
008500 01  REG-ACCT-MAST-OUT.
008600     COPY CDLMACCT REPLACING LEADING ==ACCT-== BY ==ACTO-==.
008700
008800*    RESULTADO DE CADA SOLICITUD DE AJUSTE PROCESADA
008900 FD  XFER-RESULT-OUT
009000     LABEL RECORD IS OMITTED.
009100 01  REG-XFER-RESULT-OUT.
009200     COPY CDLMTRES.
009300
009400 WORKING-STORAGE SECTION.
009500*=======================*
009600 01  WSF-STATUS.
009700     05  FS-DIRECT-XFER-IN        PIC X(02)  VALUE '00'.
009800     05  FS-ACCT-MAST-IN          PIC X(02)  VALUE '00'.
009900     05  FS-ACCT-MAST-OUT         PIC X(02)  VALUE '00'.
010000     05  FS-XFER-RESULT-OUT       PIC X(02)  VALUE '00'.
010100     05  FILLER                   PIC X(02).
010200
010300 01  WSV-VARIABLES.
010400     05  WSV-RUTINA               PIC X(20)  VALUE SPACES.
010500     05  WSV-ACCION               PIC X(20)  VALUE SPACES.
010600     05  WSV-FSTATUS              PIC X(02)  VALUE SPACES.
010700     05  FILLER                   PIC X(02).
010800
010900 01  WSC-CONSTANTES.
011000     05  WSC-00                   PIC 9(02)  VALUE 00.
011100     05  WSC-16                   PIC 9(02)  VALUE 16.
011200     05  FILLER                   PIC X(02).
011300
011400 01  WSS-SWITCH.
011500     05  WS-FIN-DIRECT-XFER       PIC 9(01)  VALUE 0.
011600         88  FIN-DIRECT-XFER-OK               VALUE 1.
011700     05  FILLER                   PIC X(02).
011800
011900 01  WS-RESULT-CODE               PIC 9(02)  VALUE 00.
012000     88  RC-SUCCESS                          VALUE 00.
012100     88  RC-ALREADY-PROCESSED                VALUE 01.
012200     88  RC-INSUFFICIENT-FUNDS               VALUE 02.
012300     88  RC-VALIDATION-FAILED                VALUE 03.
012400
012500 01  WSA-CONTADORES                 COMP.
012600     05  WS-CONT-CTAS-LEIDAS      PIC 9(07)  VALUE 0.
012700     05  WS-CONT-CTAS-GRABADAS    PIC 9(07)  VALUE 0.
012800     05  WS-CONT-SOLIC-LEIDAS     PIC 9(07)  VALUE 0.
012900     05  WS-CONT-AJUSTES-OK       PIC 9(07)  VALUE 0.
013000     05  WS-CONT-AJUSTES-SIN-FON  PIC 9(07)  VALUE 0.
013100     05  WS-CONT-AJUSTES-RECHAZ   PIC 9(07)  VALUE 0.
013200     05  FILLER                   PIC X(02) DISPLAY.
013300
013400 01  WS-SUBINDICES                COMP.
013500     05  WS-IX-ACCT               PIC 9(04)  VALUE 0.
013600     05  WS-IX-BUSQ               PIC 9(04)  VALUE 0.
013700     05  WS-IX-ORDEN-I            PIC 9(04)  VALUE 0.
013800     05  WS-IX-ORDEN-J            PIC 9(04)  VALUE 0.
013900     05  WS-IX-LIMITE             PIC 9(04)  VALUE 0.
014000     05  FILLER                   PIC X(02) DISPLAY.
014100
014200 01  WS-BUSQUEDA.
014300     05  WS-POS-CTA-FROM          PIC 9(04)  COMP VALUE 0.
014400     05  WS-POS-CTA-TO            PIC 9(04)  COMP VALUE 0.
014500     05  FILLER                   PIC X(02).
014600
014700*    AREA DE TRABAJO PARA LA SOLICITUD EN PROCESO
014800 01  WS-SOLICITUD.
014900     COPY CDLMTREQ REPLACING LEADING ==TR-== BY ==WS-SOL-==.
015000
015100*    TABLA EN MEMORIA DEL MAESTRO DE CUENTAS (CARGADA AL INICIO
015200*    Y REESCRITA, EN ORDEN ASCENDENTE, AL CIERRE DEL PROCESO)
015300 01  CDLM-ACCT-TABLE.
015400     05  CDLM-ACCT-ENTRY  OCCURS 2000 TIMES.
015500         COPY CDLMACCT REPLACING LEADING ==ACCT-== BY ==TBA-==.
015600
015700*    AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS DURANTE EL
015800*    ORDENAMIENTO DEL MAESTRO (VER PARRAFO 3110)
015900 01  WS-TEMP-ENTRY.
016000     COPY CDLMACCT REPLACING LEADING ==ACCT-== BY ==TMP-==.
016100
016200     COPY CDLMTIME.
016300
016400 01  WS-EDIT-AREA.
016500     05  WS-EDIT-COUNT            PIC ZZZ,ZZ9.
016600     05  FILLER                   PIC X(02).
016700
016800 PROCEDURE DIVISION.
016900*===================*
017000     PERFORM 1000-INICIO-PROGRAMA
017100     PERFORM 2000-PROCESO-PROGRAMA
017200     PERFORM 3000-FIN-PROGRAMA.
017300
017400*==================*
017500 1000-INICIO-PROGRAMA.
017600*==================*
017700     PERFORM 1010-OPEN-FILES
017800     PERFORM 1020-CARGAR-MAESTRO-CUENTAS
017900     COPY CDLMGETD.
018000*----------------------------------------------------------------*
018100 1010-OPEN-FILES.
018200*----------------------------------------------------------------*
018300     OPEN INPUT  DIRECT-XFER-IN
018400                 ACCT-MAST-IN
018500     OPEN OUTPUT ACCT-MAST-OUT
018600                 XFER-RESULT-OUT
018700
018800     IF (FS-DIRECT-XFER-IN   NOT = '00') OR
018900        (FS-ACCT-MAST-IN     NOT = '00') OR
019000        (FS-ACCT-MAST-OUT    NOT = '00') OR
019100        (FS-XFER-RESULT-OUT  NOT = '00')
019200        MOVE '1010-OPEN-FILES    ' TO WSV-RUTINA
019300        MOVE 'OPEN DE ARCHIVOS    ' TO WSV-ACCION
019400        MOVE FS-ACCT-MAST-IN TO WSV-FSTATUS
019500        PERFORM 9000-ERROR-PGM
019600     END-IF.
019700*----------------------------------------------------------------*
019800 1020-CARGAR-MAESTRO-CUENTAS.
019900*----------------------------------------------------------------*
020000     MOVE 0 TO WS-IX-ACCT
020100     PERFORM 1021-LEER-ACCT-MAST-IN.
020200*----------------------------------------------------------------*
020300 1021-LEER-ACCT-MAST-IN.
020400*----------------------------------------------------------------*
020500     READ ACCT-MAST-IN
020600         AT END
020700             CONTINUE
020800         NOT AT END
020900             ADD 1 TO WS-CONT-CTAS-LEIDAS
021000             ADD 1 TO WS-IX-ACCT
021100             MOVE ACCT-ID           TO TBA-ID(WS-IX-ACCT)
021200             MOVE ACCT-BALANCE      TO TBA-BALANCE(WS-IX-ACCT)
021300             MOVE ACCT-VERSION      TO TBA-VERSION(WS-IX-ACCT)
021400             MOVE ACCT-CREATED-DATE TO TBA-CREATED-DATE(WS-IX-ACCT)
021500             MOVE ACCT-CREATED-TIME TO TBA-CREATED-TIME(WS-IX-ACCT)
021600             MOVE ACCT-UPDATED-DATE TO TBA-UPDATED-DATE(WS-IX-ACCT)
021700             MOVE ACCT-UPDATED-TIME TO TBA-UPDATED-TIME(WS-IX-ACCT)
021800             PERFORM 1021-LEER-ACCT-MAST-IN
021900     END-READ
022000
022100     IF FS-ACCT-MAST-IN NOT = '00' AND FS-ACCT-MAST-IN NOT = '10'
022200        MOVE '1021-LEER-ACCT-MAST-IN' TO WSV-RUTINA
022300        MOVE 'READ ACCT-MAST-IN     ' TO WSV-ACCION
022400        MOVE FS-ACCT-MAST-IN TO WSV-FSTATUS
022500        PERFORM 9000-ERROR-PGM
022600     END-IF.
022700*----------------------------------------------------------------*
022800*==================*
022900 2000-PROCESO-PROGRAMA.
023000*==================*
023100     PERFORM 2010-LEER-DIRECT-XFER-IN
023200     PERFORM 2020-PROCESAR-SOLICITUD UNTIL FIN-DIRECT-XFER-OK.
023300*----------------------------------------------------------------*
023400 2010-LEER-DIRECT-XFER-IN.
023500*----------------------------------------------------------------*
023600     READ DIRECT-XFER-IN
023700         AT END
023800             SET FIN-DIRECT-XFER-OK TO TRUE
023900         NOT AT END
024000             ADD 1 TO WS-CONT-SOLIC-LEIDAS
024100             MOVE TR-REQUEST-TYPE   TO WS-SOL-REQUEST-TYPE
024200             MOVE TR-TRANSFER-ID    TO WS-SOL-TRANSFER-ID
024300             MOVE TR-FROM-ACCT-ID   TO WS-SOL-FROM-ACCT-ID
024400             MOVE TR-TO-ACCT-ID     TO WS-SOL-TO-ACCT-ID
024500             MOVE TR-AMOUNT         TO WS-SOL-AMOUNT
024600     END-READ
024700
024800     IF FS-DIRECT-XFER-IN NOT = '00' AND FS-DIRECT-XFER-IN NOT = '10'
024900        MOVE '2010-LEER-DIRECT-XFER ' TO WSV-RUTINA
025000        MOVE 'READ DIRECT-XFER-IN   ' TO WSV-ACCION
025100        MOVE FS-DIRECT-XFER-IN TO WSV-FSTATUS
025200        PERFORM 9000-ERROR-PGM
025300     END-IF.
025400*----------------------------------------------------------------*
025500*    SOLO SE PROCESAN SOLICITUDES DE TRANSFERENCIA; LAS DE
025600*    APERTURA ('O') SE IGNORAN PORQUE ESTE UTILITARIO NO ABRE
025700*    CUENTAS (AQUELLO ES EXCLUSIVO DE CDLM20Q)
025800*----------------------------------------------------------------*
025900 2020-PROCESAR-SOLICITUD.
026000*----------------------------------------------------------------*
026100     IF WS-SOL-REQUEST-TYPE = 'T'
026200        PERFORM 2100-TRANSFERIR-DIRECTO
026300     END-IF
026400
026500     PERFORM 2010-LEER-DIRECT-XFER-IN.
026600*----------------------------------------------------------------*
026700*    TRANSFERENCIA DIRECTA DE SALDO -- REGLAS AS-01 A AS-05.
026800*    NO HAY CONTROL DE IDEMPOTENCIA EN ESTE UTILITARIO (NO HAY
026900*    MAYOR CONTRA EL CUAL VERIFICAR); CADA SOLICITUD SE APLICA
027000*    TAL COMO LLEGA.
027100*----------------------------------------------------------------*
027200 2100-TRANSFERIR-DIRECTO.
027300*----------------------------------------------------------------*
027400     PERFORM 2200-VALIDAR-SOLICITUD
027500
027600     IF RC-VALIDATION-FAILED
027700        ADD 1 TO WS-CONT-AJUSTES-RECHAZ
027800        PERFORM 2900-EMITIR-RESULTADO
027900     ELSE
028000        IF TBA-BALANCE(WS-POS-CTA-FROM) < WS-SOL-AMOUNT
028100           SET RC-INSUFFICIENT-FUNDS TO TRUE
028200           ADD 1 TO WS-CONT-AJUSTES-SIN-FON
028300           PERFORM 2900-EMITIR-RESULTADO
028400        ELSE
028500           PERFORM 2400-APLICAR-DEBITO-CREDITO
028600           SET RC-SUCCESS TO TRUE
028700           ADD 1 TO WS-CONT-AJUSTES-OK
028800           PERFORM 2900-EMITIR-RESULTADO
028900        END-IF
029000     END-IF.
029100*----------------------------------------------------------------*
029200 2200-VALIDAR-SOLICITUD.
029300*----------------------------------------------------------------*
029400     SET RC-SUCCESS TO TRUE
029500     MOVE 0 TO WS-POS-CTA-FROM
029600     MOVE 0 TO WS-POS-CTA-TO
029700
029800     IF WS-SOL-AMOUNT <= 0 OR
029900        WS-SOL-FROM-ACCT-ID = WS-SOL-TO-ACCT-ID
030000        SET RC-VALIDATION-FAILED TO TRUE
030100     ELSE
030200        PERFORM 2300-LOCALIZAR-CUENTAS
030300        IF WS-POS-CTA-FROM = 0 OR WS-POS-CTA-TO = 0
030400           SET RC-VALIDATION-FAILED TO TRUE
030500        END-IF
030600     END-IF.
030700*----------------------------------------------------------------*
030800 2300-LOCALIZAR-CUENTAS.
030900*----------------------------------------------------------------*
031000     MOVE 1 TO WS-IX-BUSQ
031100     PERFORM 2310-COMPARAR-CTA-FROM
031200         UNTIL WS-IX-BUSQ > WS-IX-ACCT
031300     MOVE 1 TO WS-IX-BUSQ
031400     PERFORM 2320-COMPARAR-CTA-TO
031500         UNTIL WS-IX-BUSQ > WS-IX-ACCT.
031600*----------------------------------------------------------------*
031700 2310-COMPARAR-CTA-FROM.
031800*----------------------------------------------------------------*
031900     IF TBA-ID(WS-IX-BUSQ) = WS-SOL-FROM-ACCT-ID
032000        MOVE WS-IX-BUSQ TO WS-POS-CTA-FROM
032100        MOVE WS-IX-ACCT TO WS-IX-BUSQ
032200     END-IF
032300     ADD 1 TO WS-IX-BUSQ.
032400*----------------------------------------------------------------*
032500 2320-COMPARAR-CTA-TO.
032600*----------------------------------------------------------------*
032700     IF TBA-ID(WS-IX-BUSQ) = WS-SOL-TO-ACCT-ID
032800        MOVE WS-IX-BUSQ TO WS-POS-CTA-TO
032900        MOVE WS-IX-ACCT TO WS-IX-BUSQ
033000     END-IF
033100     ADD 1 TO WS-IX-BUSQ.
033200*----------------------------------------------------------------*
033300*    DEBITO Y CREDITO DIRECTOS SOBRE EL SALDO -- SIN ASIENTO EN
033400*    EL MAYOR (ESA ES LA DIFERENCIA CON CDLM20Q, REGLA AS-05)
033500*----------------------------------------------------------------*
033600 2400-APLICAR-DEBITO-CREDITO.
033700*----------------------------------------------------------------*
033800     SUBTRACT WS-SOL-AMOUNT FROM TBA-BALANCE(WS-POS-CTA-FROM)
033900     ADD      WS-SOL-AMOUNT TO   TBA-BALANCE(WS-POS-CTA-TO)
034000     ADD 1 TO TBA-VERSION(WS-POS-CTA-FROM)
034100     ADD 1 TO TBA-VERSION(WS-POS-CTA-TO)
034200     MOVE CDLM-HOY-CCYYMMDD TO TBA-UPDATED-DATE(WS-POS-CTA-FROM)
034300     MOVE CDLM-HOY-HHMMSS   TO TBA-UPDATED-TIME(WS-POS-CTA-FROM)
034400     MOVE CDLM-HOY-CCYYMMDD TO TBA-UPDATED-DATE(WS-POS-CTA-TO)
034500     MOVE CDLM-HOY-HHMMSS   TO TBA-UPDATED-TIME(WS-POS-CTA-TO).
034600*----------------------------------------------------------------*
034700 2900-EMITIR-RESULTADO.
034800*----------------------------------------------------------------*
034900     INITIALIZE REG-XFER-RESULT-OUT
035000     MOVE WS-SOL-TRANSFER-ID TO RES-TRANSFER-ID
035100     IF RC-SUCCESS
035200        MOVE 'Y' TO RES-SUCCESS-FLAG
035300        MOVE TBA-BALANCE(WS-POS-CTA-FROM) TO RES-FROM-BALANCE
035400        MOVE TBA-BALANCE(WS-POS-CTA-TO)   TO RES-TO-BALANCE
035500     ELSE
035600        MOVE 'N' TO RES-SUCCESS-FLAG
035700        MOVE 0   TO RES-FROM-BALANCE
035800        MOVE 0   TO RES-TO-BALANCE
035900     END-IF
036000     MOVE CDLM-HOY-CCYYMMDD TO RES-DATE
036100     MOVE CDLM-HOY-HHMMSS   TO RES-TIME
036200
036300     COPY CDLMDESC.
036400
036500     WRITE REG-XFER-RESULT-OUT
036600
036700     IF FS-XFER-RESULT-OUT NOT = '00'
036800        MOVE '2900-EMITIR-RESULTADO' TO WSV-RUTINA
036900        MOVE 'WRITE XFER-RESULT-OUT ' TO WSV-ACCION
037000        MOVE FS-XFER-RESULT-OUT TO WSV-FSTATUS
037100        PERFORM 9000-ERROR-PGM
037200     END-IF.
037300*----------------------------------------------------------------*
037400*==================*
037500 3000-FIN-PROGRAMA.
037600*==================*
037700     PERFORM 3100-GRABAR-MAESTRO-CUENTAS
037800     PERFORM 3900-CLOSE-FILES
037900     PERFORM 3990-DISPLAY-DETAILS
038000     MOVE WSC-00 TO RETURN-CODE
038100     STOP RUN.
038200*----------------------------------------------------------------*
038300 3100-GRABAR-MAESTRO-CUENTAS.
038400*----------------------------------------------------------------*
038500     IF WS-IX-ACCT > 1
038600        PERFORM 3110-ORDENAR-MAESTRO-CUENTAS
038700     END-IF
038800     MOVE 1 TO WS-IX-ORDEN-I
038900     PERFORM 3120-ESCRIBIR-FILA-MAESTRO
039000         UNTIL WS-IX-ORDEN-I > WS-IX-ACCT.
039100*----------------------------------------------------------------*
039200*    ORDENAMIENTO POR INTERCAMBIO (BUBBLE SORT) -- MISMA TECNICA
039300*    QUE CDLM20Q, PARRAFO 3110 (EL MAESTRO DE AJUSTES ES PEQUENO)
039400*----------------------------------------------------------------*
039500 3110-ORDENAR-MAESTRO-CUENTAS.
039600*----------------------------------------------------------------*
039700     COMPUTE WS-IX-LIMITE = WS-IX-ACCT - 1
039800     MOVE 1 TO WS-IX-ORDEN-I
039900     PERFORM 3111-RECORRER-FILA-I
040000         UNTIL WS-IX-ORDEN-I > WS-IX-LIMITE.
040100*----------------------------------------------------------------*
040200 3111-RECORRER-FILA-I.
040300*----------------------------------------------------------------*
040400     COMPUTE WS-IX-LIMITE = WS-IX-ACCT - WS-IX-ORDEN-I
040500     MOVE 1 TO WS-IX-ORDEN-J
040600     PERFORM 3112-COMPARAR-PAR
040700         UNTIL WS-IX-ORDEN-J > WS-IX-LIMITE
040800     ADD 1 TO WS-IX-ORDEN-I
040900     COMPUTE WS-IX-LIMITE = WS-IX-ACCT - 1.
041000*----------------------------------------------------------------*
041100 3112-COMPARAR-PAR.
041200*----------------------------------------------------------------*
041300     IF TBA-ID(WS-IX-ORDEN-J) > TBA-ID(WS-IX-ORDEN-J + 1)
041400        MOVE CDLM-ACCT-ENTRY(WS-IX-ORDEN-J)     TO WS-TEMP-ENTRY
041500        MOVE CDLM-ACCT-ENTRY(WS-IX-ORDEN-J + 1)
041600             TO CDLM-ACCT-ENTRY(WS-IX-ORDEN-J)
041700        MOVE WS-TEMP-ENTRY
041800             TO CDLM-ACCT-ENTRY(WS-IX-ORDEN-J + 1)
041900     END-IF
042000     ADD 1 TO WS-IX-ORDEN-J.
042100*----------------------------------------------------------------*
042200 3120-ESCRIBIR-FILA-MAESTRO.
042300*----------------------------------------------------------------*
042400     MOVE TBA-ID(WS-IX-ORDEN-I)           TO ACTO-ID
042500     MOVE TBA-BALANCE(WS-IX-ORDEN-I)      TO ACTO-BALANCE
042600     MOVE TBA-VERSION(WS-IX-ORDEN-I)      TO ACTO-VERSION
042700     MOVE TBA-CREATED-DATE(WS-IX-ORDEN-I) TO ACTO-CREATED-DATE
042800     MOVE TBA-CREATED-TIME(WS-IX-ORDEN-I) TO ACTO-CREATED-TIME
042900     MOVE TBA-UPDATED-DATE(WS-IX-ORDEN-I) TO ACTO-UPDATED-DATE
043000     MOVE TBA-UPDATED-TIME(WS-IX-ORDEN-I) TO ACTO-UPDATED-TIME
043100     WRITE REG-ACCT-MAST-OUT
043200     ADD 1 TO WS-CONT-CTAS-GRABADAS
043300     ADD 1 TO WS-IX-ORDEN-I
043400
043500     IF FS-ACCT-MAST-OUT NOT = '00'
043600        MOVE '3120-ESCRIBIR-MAESTRO' TO WSV-RUTINA
043700        MOVE 'WRITE ACCT-MAST-OUT   ' TO WSV-ACCION
043800        MOVE FS-ACCT-MAST-OUT TO WSV-FSTATUS
043900        PERFORM 9000-ERROR-PGM
044000     END-IF.
044100*----------------------------------------------------------------*
044200 3900-CLOSE-FILES.
044300*----------------------------------------------------------------*
044400     CLOSE DIRECT-XFER-IN  ACCT-MAST-IN  ACCT-MAST-OUT
044500           XFER-RESULT-OUT
044600
044700     IF (FS-DIRECT-XFER-IN   = '00') AND
044800        (FS-ACCT-MAST-IN     = '00') AND
044900        (FS-ACCT-MAST-OUT    = '00') AND
045000        (FS-XFER-RESULT-OUT  = '00')
045100        CONTINUE
045200     ELSE
045300        MOVE '3900-CLOSE-FILES    ' TO WSV-RUTINA
045400        MOVE 'CLOSE DE ARCHIVOS   ' TO WSV-ACCION
045500        MOVE FS-ACCT-MAST-OUT TO WSV-FSTATUS
045600        PERFORM 9000-ERROR-PGM
045700     END-IF.
045800*----------------------------------------------------------------*
045900 3990-DISPLAY-DETAILS.
046000*----------------------------------------------------------------*
046100     DISPLAY '================================================='
046200     DISPLAY '------------- DETALLES PROCESO -----------------'
046300     DISPLAY '-------------     CDLM25Q      ------------------'
046400     DISPLAY '================================================='
046500     DISPLAY 'CUENTAS LEIDAS DEL MAESTRO ......... = '
046600              WS-CONT-CTAS-LEIDAS
046700     DISPLAY 'CUENTAS GRABADAS AL MAESTRO NUEVO ... = '
046800              WS-CONT-CTAS-GRABADAS
046900     DISPLAY 'SOLICITUDES DE AJUSTE LEIDAS ........ = '
047000              WS-CONT-SOLIC-LEIDAS
047100     DISPLAY 'AJUSTES APLICADOS CON EXITO ......... = '
047200              WS-CONT-AJUSTES-OK
047300     DISPLAY 'AJUSTES RECHAZADOS POR VALIDACION .... = '
047400              WS-CONT-AJUSTES-RECHAZ
047500     DISPLAY 'AJUSTES RECHAZADOS POR FONDOS ........ = '
047600              WS-CONT-AJUSTES-SIN-FON
047700     DISPLAY '================================================='
047800     DISPLAY '---------------- FIN DETALLES -------------------'
047900     DISPLAY '================================================='.
048000*----------------------------------------------------------------*
048100*9000-ERROR-PGM.
048200*----------------------------------------------------------------*
048300 9000-ERROR-PGM.
048400*----------------------------------------------------------------*
048500     DISPLAY '================================'
048600     DISPLAY '------ DETALLES DE ERROR -------'
048700     DISPLAY '------      CDLM25Q      -------'
048800     DISPLAY '================================'
048900     DISPLAY ' RUTINA          :' WSV-RUTINA
049000     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
049100     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
049200     DISPLAY '================================'
049300     MOVE WSC-16 TO RETURN-CODE
049400     STOP RUN.
049500*----------------------------------------------------------------*
049600      
