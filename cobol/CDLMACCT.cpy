000100*================================================================*
000200*    CDLMACCT  --  MAESTRO DE CUENTAS (ACCOUNT MASTER)           *
000300*    CAMPOS DEL REGISTRO DE CUENTA PARA EL SISTEMA DE            *
000400*    CONTABILIZACION DE MOVIMIENTOS DE LIBRO MAYOR (CDLM).       *
000500*    ESTE MIEMBRO SE INCLUYE DENTRO DEL 01 DEL LLAMADOR;         *
000600*    CUANDO SE NECESITA UN SEGUNDO REGISTRO CON LA MISMA         *
000700*    FORMA (MAESTRO DE SALIDA) SE INCLUYE DE NUEVO CON           *
000800*    REPLACING LEADING ==ACCT-== BY ==xxxx-==.                   *
000900*----------------------------------------------------------------
001000*    MANTENIMIENTO
001100*    1989-11-30  OLSSA  VERSION ORIGINAL DEL COPY
001200*    1994-04-06  MTORR  SE AGREGA ACCT-VERSION (CONTADOR DE       TK-00151
001300*                       ACTUALIZACIONES) PARA CONTROL DE
001400*                       CONCURRENCIA OPTIMISTA EN LINEA
001500*    2006-06-12  MTORR  SE AGREGA VISTA REDEFINIDA DE LA FECHA    TK-00689
001600*                       DE APERTURA PARA EL REPORTE DE CONTROL
001700*================================================================*
001800     02  ACCT-ID                  PIC 9(09).
001900     02  ACCT-BALANCE             PIC S9(17)V99 COMP-3.
002000     02  ACCT-VERSION             PIC 9(09).
002100     02  ACCT-CREATED-DATE        PIC 9(08).
002200     02  ACCT-CREATED-DATE-R REDEFINES ACCT-CREATED-DATE.
002300         03  ACCT-CREATED-CCYY    PIC 9(04).
002400         03  ACCT-CREATED-MM      PIC 9(02).
002500         03  ACCT-CREATED-DD      PIC 9(02).
002600     02  ACCT-CREATED-TIME        PIC 9(06).
002700     02  ACCT-UPDATED-DATE        PIC 9(08).
002800     02  ACCT-UPDATED-TIME        PIC 9(06).
002900     02  FILLER                   PIC X(04).
