000100*================================================================*
000200*    CDLMTIME  --  AREA DE TRABAJO FECHA/HORA DEL SISTEMA        *
000300*    CAMPOS COMUNES A TODOS LOS PROGRAMAS CDLMxxQ PARA           *
000400*    ESTAMPAR FECHA/HORA DE PROCESO (CCYYMMDD / HHMMSS) EN LOS    *
000500*    REGISTROS DE MAYOR/RESULTADO Y EN EL REPORTE DE CONTROL.    *
000600*    SE INCLUYE EN WORKING-STORAGE; VER CDLMGETD PARA LA         *
000700*    RUTINA QUE LA CARGA.                                        *
000800*----------------------------------------------------------------
000900*    MANTENIMIENTO
001000*    1989-11-30  OLSSA  VERSION ORIGINAL DEL COPY
001100*    1999-08-19  RSALZ  Y2K: FECHA DE SISTEMA PASA A TOMARSE YA   TK-00512
001200*                       EN FORMATO CCYYMMDD (ANTES AAMMDD)
001300*    2012-05-03  PQUIN  SE ELIMINAN OUT-DIA/OUT-MES/OUT-SIGANO Y  TK-00758
001400*                       HORAMVS (ROTULO DE PANTALLA EN LINEA);   *
001500*                       NINGUN PROGRAMA BATCH LOS REFERENCIA     *
001600*                       (TK-000758).                             *
001700*================================================================*
001800 01  CDLM-FECHA-HORA-SISTEMA.
001900     05  CDLM-HOY-CCYYMMDD        PIC 9(08).
002000     05  CDLM-HOY-CCYYMMDD-R REDEFINES CDLM-HOY-CCYYMMDD.
002100         10  CDLM-HOY-CCYY        PIC 9(04).
002200         10  CDLM-HOY-MM          PIC 9(02).
002300         10  CDLM-HOY-DD          PIC 9(02).
002400     05  CDLM-HOY-HHMMSS          PIC 9(06).
002500     05  FILLER                   PIC X(02).
