000100*================================================================*
000200*    CDLMGETD  --  OBTENER FECHA/HORA DEL SISTEMA (PROCESO)      *
000300*    SENTENCIAS DE PROCEDURE DIVISION; SE INCLUYE DENTRO DE      *
000400*    UN PARRAFO (NO ES UN PARRAFO EN SI).  CARGA LOS CAMPOS      *
000500*    DE CDLMTIME.                                                 *
000600*----------------------------------------------------------------
000700*    MANTENIMIENTO
000800*    1989-11-30  OLSSA  VERSION ORIGINAL DEL COPY
000900*    1999-08-19  RSALZ  Y2K: FECHA DE SISTEMA YA VIENE EN         TK-00512
001000*                       CCYYMMDD
001100*    2012-05-03  PQUIN  SE ELIMINA EL DESGLOSE HACIA OUT-DIA/     TK-00758
001200*                       OUT-MES/OUT-SIGANO/HH/MM/SS; ERA SOLO    *
001300*                       PARA UN ROTULO EN PANTALLA QUE NINGUN    *
001400*                       PROGRAMA BATCH USA (TK-000758).          *
001500*================================================================*
001600     ACCEPT CDLM-HOY-CCYYMMDD FROM DATE YYYYMMDD
001700     ACCEPT CDLM-HOY-HHMMSS   FROM TIME
